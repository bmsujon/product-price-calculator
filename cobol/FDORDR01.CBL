000100***************************************************************           
000200* FDORDR01.CBL                                                            
000300* FD and record layout for ORDER-FILE (ORDERS-IN).  COPY                  
000400* "FDORDR01.CBL". in FILE SECTION; this member supplies the               
000500* whole FD entry, header through the 01 records.                          
000600*---------------------------------------------------------                
000700* FD-ORD-QUANTITY is signed so a negative test quantity can               
000800* be driven through the quantity-validation checks in                     
000900* 230-VALIDATE-QUANTITY.  PRODUCT-ID plus the separate-sign               
001000* quantity sum to the run book's fixed 18-byte order row                  
001100* exactly, so there is no trailing filler byte here either.               
001200* FD-ORDER-RECORD-ALT is the raw 18-byte view used when an                
001300* unreadable row has to be echoed to the console for the                  
001400* operator (CA-11407, 1999).                                              
001500***************************************************************           
001600 FD  ORDER-FILE                                                           
001700     LABEL RECORDS ARE STANDARD.                                          
001800*                                                                         
001900 01  FD-ORDER-RECORD.                                                     
002000     05  FD-ORD-PRODUCT-ID       PIC X(10).                               
002100     05  FD-ORD-QUANTITY         PIC S9(07)                               
002200             SIGN IS LEADING SEPARATE CHARACTER.                          
002300*                                                                         
002400 01  FD-ORDER-RECORD-ALT REDEFINES FD-ORDER-RECORD.                       
002500     05  FD-ORD-RAW-TEXT         PIC X(18).                               
