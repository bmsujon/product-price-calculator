000100***************************************************************           
000200* SLORDR01.CBL                                                            
000300* FILE-CONTROL entry for the priced-request input file used               
000400* by PRCTIER1.  COPY "SLORDR01.CBL". in FILE-CONTROL.                     
000500*---------------------------------------------------------                
000600* ORDER-FILE carries one row per quantity to be priced                    
000700* against a PRODUCT-ID's tier configuration.                              
000800***************************************************************           
000900    SELECT ORDER-FILE ASSIGN TO ORDRSIN                                   
001000        ORGANIZATION IS LINE SEQUENTIAL                                   
001100        FILE STATUS IS WS-ORDER-FILE-STATUS.                              
