000100***************************************************************           
000200* WSTIER01.CBL                                                            
000300* Working-storage tier table for PRCTIER1.  COPY "WSTIER01.               
000400* CBL". in WORKING-STORAGE SECTION, after WS-FILE-STATUSES.               
000500*---------------------------------------------------------                
000600* WT-TIER-TABLE holds one WT-PRODUCT-ENTRY per distinct                   
000700* PRODUCT-ID found on TIER-FILE.  100-BUILD-TIER-TABLE loads              
000800* and 140-VALIDATE-TIER-GROUP checks this table once, at the              
000900* top of the run, before a single ORDER-FILE row is read - a              
001000* product's whole tier set has to be on the table and marked              
001100* WT-GROUP-IS-VALID before 200-PRICE-ORDER-RECORDS prices its             
001200* first order.                                                            
001300*                                                                         
001400* Sizing: 200 products, 20 tiers per product.  These are the              
001500* shop's working batch-volume limits, not a hard business                 
001600* rule; raise WT-MAX-PRODUCTS / WT-MAX-TIERS-PER-PRODUCT (and             
001700* the matching OCCURS below) if a product ever needs more                 
001800* brackets than that.                                                     
001900*                                                                         
002000* 1999-02 dnk  Added WT-GROUP-FAMILY-SW so 140-VALIDATE-                  
002100*              TIER-GROUP only has to walk the tier group                 
002200*              once to catch a mixed GRADUATED / non-                     
002300*              GRADUATED product (CA-11288).                              
002400* 2001-07 rgs  Widened WT-GROUP-ERROR-MSG to 60 bytes to match            
002500*              PRICE-RPT's MESSAGE column; the mixed-model                
002600*              message still runs long and prints truncated               
002700*              (CA-11965).                                                
002800***************************************************************           
002900*                                                                         
003000 01  WT-TIER-TABLE.                                                       
003100     05  WT-PRODUCT-ENTRY OCCURS 200 TIMES                                
003200             INDEXED BY WT-PRD-IDX WT-PRD-SAV-IDX.                        
003300*        PRODUCT-ID this table entry was built for.                       
003400         10  WT-PRODUCT-ID           PIC X(10).                           
003500*        Number of tiers actually loaded for this product                 
003600*        (1 thru 20); zero means the group was empty on                   
003700*        TIER-FILE, which is itself a validation failure.                 
003800         10  WT-TIER-COUNT           PIC 9(02) COMP.                      
003900*        Y once 140-VALIDATE-TIER-GROUP has passed this                   
004000*        product's whole tier set; N if any check failed -                
004100*        every order for this product is then reported as                 
004200*        an error without being priced.                                   
004300         10  WT-GROUP-VALID-SW       PIC X(01).                           
004400             88  WT-GROUP-IS-VALID       VALUE "Y".                       
004500             88  WT-GROUP-IS-INVALID     VALUE "N".                       
004600*        Text of the first validation failure found for this              
004700*        product, verbatim from BUSINESS RULES; spaces when               
004800*        WT-GROUP-IS-VALID.                                               
004900         10  WT-GROUP-ERROR-MSG      PIC X(60).                           
005000*        G once a GRADUATED tier is seen in the group, F once             
005100*        a non-GRADUATED (FLAT or VOLUME) tier is seen; both              
005200*        set is the mixed-family failure.                                 
005300         10  WT-GROUP-FAMILY-SW      PIC X(01).                           
005400             88  WT-FAMILY-GRADUATED     VALUE "G".                       
005500             88  WT-FAMILY-NON-GRADUATED VALUE "F".                       
005600             88  WT-FAMILY-MIXED         VALUE "M".                       
005700             88  WT-FAMILY-NOT-SET       VALUE " ".                       
005800         10  FILLER                  PIC X(06).                           
005900*        The tier set itself, sorted ascending on                         
006000*        WT-TIER-FROM-QTY by 130-SORT-TIER-GROUP before                   
006100*        140-VALIDATE-TIER-GROUP runs the contiguous-range                
006200*        check against it.                                                
006300         10  WT-TIER-ENTRY OCCURS 20 TIMES                                
006400                 INDEXED BY WT-TIR-IDX WT-TIR-SAV-IDX.                    
006500             15  WT-TIER-FROM-QTY    PIC 9(07) COMP.                      
006600             15  WT-TIER-TO-QTY      PIC 9(07) COMP.                      
006700             15  WT-TIER-PRICE-VALUE PIC 9(09)V99.                        
006800             15  WT-TIER-PRICE-MODEL PIC X(09).                           
006900*            Single-byte view of the price model, checked                 
007000*            against TIER-MODEL-CLASS in SPECIAL-NAMES so a               
007100*            garbled model literal is caught as "Unsupported              
007200*            pricing model." rather than falling through.                 
007300             15  WT-TIER-MODEL-VIEW REDEFINES                             
007400                     WT-TIER-PRICE-MODEL.                                 
007500                 20  WT-TIER-MODEL-CODE  PIC X(01).                       
007600                 20  FILLER              PIC X(08).                       
007700         10  FILLER                  PIC X(10).                           
007800*                                                                         
007900      ******************************************************              
008000      * Swap area for the in-table insertion sort run by                  
008100      * 130-SORT-TIER-GROUP.  There is no SORT verb here -                
008200      * the tier group never leaves working storage, so the               
008300      * sort is two WT-TIER-ENTRY subscripts and a swap.                  
008400      ******************************************************              
008500 01  WT-SWAP-TIER-ENTRY.                                                  
008600     05  WT-SWAP-FROM-QTY            PIC 9(07) COMP.                      
008700     05  WT-SWAP-TO-QTY              PIC 9(07) COMP.                      
008800     05  WT-SWAP-PRICE-VALUE         PIC 9(09)V99.                        
008900     05  WT-SWAP-PRICE-MODEL         PIC X(09).                           
009000     05  FILLER                      PIC X(05).                           
009100*                                                                         
009200      ******************************************************              
009300      * Working fields for the binary search run by                       
009400      * 260-FIND-APPLICABLE-TIER over a product's sorted,                 
009500      * non-GRADUATED tier set.                                           
009600      ******************************************************              
009700 01  WT-SEARCH-FIELDS.                                                    
009800     05  WT-LOW-IDX                  PIC 9(04) COMP.                      
009900     05  WT-HIGH-IDX                 PIC 9(04) COMP.                      
010000     05  WT-MID-IDX                  PIC 9(04) COMP.                      
010100     05  WT-FOUND-TIER-SW            PIC X(01).                           
010200         88  WT-TIER-FOUND               VALUE "Y".                       
010300         88  WT-TIER-NOT-FOUND           VALUE "N".                       
010400     05  FILLER                       PIC X(05).                          
