000100***************************************************************           
000200* FDPRC01.CBL                                                             
000300* FD for PRICE-RPT-FILE.  COPY "FDPRC01.CBL". in FILE SECTION;            
000400* this member supplies the whole FD entry, header through the             
000500* 01 record.                                                              
000600*---------------------------------------------------------                
000700* One generic 132-byte print area, the same way SALESRPT was              
000800* carried in the year-end sales-change report this job was                
000900* patterned after - the heading, detail and total lines are               
001000* built in WORKING-STORAGE and MOVEd here before each WRITE.              
001100***************************************************************           
001200 FD  PRICE-RPT-FILE                                                       
001300     LABEL RECORDS ARE OMITTED.                                           
001400*                                                                         
001500 01  PR-PRINT-AREA               PIC X(132).                              
