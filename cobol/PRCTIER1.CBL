000100***************************************************************           
000200* PRCTIER1.CBL                                                            
000300*---------------------------------------------------------                
000400* Tiered product price calculation - batch run.                           
000500*---------------------------------------------------------                
000600* Reads the tier configuration for every product on TIER-                 
000700* FILE (TIERS-IN), assembles and validates each product's                 
000800* tier set, then reads ORDER-FILE (ORDERS-IN) and prices                  
000900* every requested quantity against the matching product's                 
001000* tier set.  Writes one detail line per order, a summary                  
001100* line on every PRODUCT-ID control break, and a grand-total               
001200* line at end of job.  See the PRICING SYSTEM run book for                
001300* the tier pricing models (FLAT, VOLUME, GRADUATED).                      
001400*---------------------------------------------------------                
001500* CHANGE LOG                                                              
001600*---------------------------------------------------------                
001700* 1991-04 dnk  Original coding, off the PRODUCT-PRICING                   
001800*              run book, modeled on the RPT2000 year-end                  
001900*              sales report job for the control-break and                 
002000*              page-heading shape (CA-10041).                             
002100* 1991-04 dnk  Added VOLUME tier pricing - CA-10041 only                  
002200*              asked for FLAT to start; pricing requested                 
002300*              FLAT and VOLUME before the job went live.                  
002400* 1991-05 dnk  GRADUATED (bracket) pricing added per                      
002500*              PRODUCT-PRICING addendum 2 (CA-10077).                     
002600* 1991-05 dnk  Fixed 250-CALCULATE-GRADUATED dropping the                 
002700*              last partial bracket when REMAINING-QTY                    
002800*              landed exactly on a tier boundary.                         
002900* 1992-09 jht  Tier-set validation moved ahead of order                   
003000*              pricing - a bad tier file used to blow up                  
003100*              mid-report instead of failing every order                  
003200*              for that product cleanly (CA-10210).                       
003300* 1993-11 jht  Binary search added in 260-FIND-APPLICABLE-                
003400*              TIER; linear scan was fine at 5 tiers/product              
003500*              but pricing is now shipping 20-tier products.              
003600* 1996-06 dnk  WT-GROUP-FAMILY-SW added so a product mixing               
003700*              GRADUATED and FLAT/VOLUME tiers is rejected                
003800*              up front instead of silently pricing off                   
003900*              whichever tier the order happened to match                 
004000*              (CA-10699).                                                
004100* 1998-12 rgs  Y2K - CURRENT-DATE-AND-TIME widened to a                   
004200*              4-digit WT-RUN-CCYY; heading line no longer                
004300*              truncates the run year to 2 digits.                        
004400* 1999-02 dnk  WT-GROUP-FAMILY-SW mixed-family case split out             
004500*              from WT-FAMILY-NOT-SET so a one-tier product               
004600*              can't be mistaken for "not yet validated"                  
004700*              (CA-11288).                                                
004800* 2001-07 rgs  WT-GROUP-ERROR-MSG widened to 60 bytes; see                
004900*              WSTIER01.CBL (CA-11965).                                   
005000* 2004-03 mto  U1 trace switch added ahead of the tier-table              
005100*              build for the CA-12230 investigation; left in              
005200*              as a standing diagnostic aid, default off.                 
005300* 2007-08 mto  Grand-total accumulators changed from COMP-3               
005400*              to DISPLAY to match the rest of the shop's                 
005500*              money fields after the EDI-103 audit flagged               
005600*              the inconsistency (CA-12714).                              
005700* 2011-03 dnk  Copybooks now COPYd for real in FILE-CONTROL,              
005800*              FILE SECTION and WORKING-STORAGE instead of                
005900*              being pasted in by hand; the pasted text had               
006000*              started to drift from the actual copybook                  
006100*              members (CA-13102).                                CA13102 
006200***************************************************************           
006300 IDENTIFICATION DIVISION.                                                 
006400 PROGRAM-ID. PRCTIER1.                                                    
006500 AUTHOR. D N KOVACS.                                                      
006600 INSTALLATION. PRODUCT PRICING - BATCH SYSTEMS.                           
006700 DATE-WRITTEN. 04/02/1991.                                                
006800 DATE-COMPILED.                                                           
006900 SECURITY. UNCLASSIFIED - INTERNAL PRICING BATCH.                         
007000*                                                                         
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SOURCE-COMPUTER. IBM-PC.                                                 
007400 OBJECT-COMPUTER. IBM-PC.                                                 
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM                                                   
007700     CLASS TIER-MODEL-CLASS IS "F" "V" "G"                                
007800     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       CA12230 
007900            OFF STATUS IS WS-TRACE-SWITCH-OFF.                            
008000*                                                                         
008100 INPUT-OUTPUT SECTION.                                                    
008200 FILE-CONTROL.                                                            
008300     COPY "SLTIER01.CBL".                                                 
008400*                                                                         
008500     COPY "SLORDR01.CBL".                                                 
008600*                                                                         
008700     COPY "SLPRC01.CBL".                                                  
008800*                                                                         
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100*                                                                         
009200     COPY "FDTIER01.CBL".                                                 
009300*                                                                         
009400     COPY "FDORDR01.CBL".                                                 
009500*                                                                         
009600     COPY "FDPRC01.CBL".                                                  
009700*                                                                         
009800 WORKING-STORAGE SECTION.                                                 
009900*                                                                         
010000 01  WS-SWITCHES.                                                         
010100     05  WS-TIER-EOF-SWITCH      PIC X   VALUE "N".                       
010200     05  WS-ORDER-EOF-SWITCH     PIC X   VALUE "N".                       
010300     05  FILLER                  PIC X(06).                               
010400*                                                                         
010500 01  WS-FILE-STATUSES.                                                    
010600     05  WS-TIER-FILE-STATUS     PIC X(02)  VALUE "00".                   
010700     05  WS-ORDER-FILE-STATUS    PIC X(02)  VALUE "00".                   
010800     05  FILLER                  PIC X(04).                               
010900*                                                                         
011000     COPY "WSTIER01.CBL".                                                 
011100*                                                                         
011200 01  WS-RUN-CONTROLS.                                                     
011300     05  WS-PRODUCT-COUNT         PIC 9(04) COMP.                         
011400     05  WS-CURRENT-TIER-PRODUCT  PIC X(10) VALUE SPACE.                  
011500     05  WS-CURRENT-ORDER-PRODUCT PIC X(10) VALUE SPACE.                  
011600     05  WS-PRIOR-ORDER-PRODUCT   PIC X(10) VALUE SPACE.                  
011700     05  WS-FIRST-ORDER-SWITCH    PIC X     VALUE "Y".                    
011800     05  WS-REMAINING-QTY         PIC S9(07) COMP.                        
011900     05  WS-AVAILABLE-QTY         PIC S9(07) COMP.                        
012000     05  WS-TIER-CHARGE-QTY       PIC S9(07) COMP.                        
012100     05  WS-TIER-AMOUNT           PIC S9(09)V99.                          
012200     05  FILLER                   PIC X(04).                              
012300*                                                                         
012400 01  WS-ORDER-TOTALS.                                                     
012500     05  WS-PRODUCT-ORDERS-OK     PIC 9(05) COMP.                         
012600     05  WS-PRODUCT-ORDERS-ERROR  PIC 9(05) COMP.                         
012700     05  WS-PRODUCT-PRICE-TOTAL   PIC S9(09)V99.                          
012800     05  WS-GRAND-ORDERS-OK      PIC 9(07) COMP.                  CA12714 
012900     05  WS-GRAND-ORDERS-ERROR   PIC 9(07) COMP.                          
013000     05  WS-GRAND-PRICE-TOTAL    PIC S9(11)V99.                   CA12714 
013100     05  FILLER                  PIC X(04).                               
013200*                                                                         
013300 01  WS-CALCULATED-FIELDS.                                                
013400     05  WS-TOTAL-PRICE           PIC S9(09)V99.                          
013500     05  WS-RESULT-STATUS         PIC X(02).                              
013600     05  WS-ERROR-MESSAGE         PIC X(60).                              
013700     05  FILLER                   PIC X(04).                              
013800*                                                                         
013900 01  WS-RUN-DATE-FIELDS.                                                  
014000     05  WT-RUN-CCYYMMDD          PIC 9(08).                              
014100     05  WT-RUN-HHMMSS            PIC 9(06).                              
014200     05  FILLER                   PIC X(04).                              
014300*                                                                         
014400 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.                        
014500     05  WT-RUN-CCYY              PIC 9(04).                              
014600     05  WT-RUN-MM                PIC 9(02).                              
014700     05  WT-RUN-DD                PIC 9(02).                              
014800     05  WT-RUN-HH                PIC 9(02).                              
014900     05  WT-RUN-MN                PIC 9(02).                              
015000     05  WT-RUN-SS                PIC 9(02).                              
015100     05  FILLER                   PIC X(04).                              
015200*                                                                         
015300 01  PR-PRINT-CONTROLS.                                                   
015400     05  PR-PAGE-COUNT            PIC S9(03) COMP VALUE ZERO.             
015500     05  PR-LINES-ON-PAGE         PIC S9(03) COMP VALUE +55.              
015600     05  PR-LINE-COUNT            PIC S9(03) COMP VALUE +99.              
015700     05  PR-SPACE-CONTROL         PIC S9    COMP.                         
015800     05  FILLER                   PIC X(04).                              
015900*                                                                         
016000 01  PR-HEADING-LINE-1.                                                   
016100     05  FILLER          PIC X(07)  VALUE "RUN DT ".                      
016200     05  PH1-MONTH       PIC 9(02).                                       
016300     05  FILLER          PIC X(01)  VALUE "/".                            
016400     05  PH1-DAY         PIC 9(02).                                       
016500     05  FILLER          PIC X(01)  VALUE "/".                            
016600     05  PH1-YEAR        PIC 9(04).                                       
016700     05  FILLER          PIC X(09)  VALUE SPACE.                          
016800     05  FILLER          PIC X(20)  VALUE                                 
016900             "TIERED PRICE CALCULA".                                      
017000     05  FILLER          PIC X(20)  VALUE                                 
017100             "TION REPORT         ".                                      
017200     05  FILLER          PIC X(08)  VALUE "  PAGE: ".                     
017300     05  PH1-PAGE-NUMBER PIC ZZZ9.                                        
017400     05  FILLER          PIC X(54)  VALUE SPACE.                          
017500*                                                                         
017600 01  PR-HEADING-LINE-2.                                                   
017700     05  FILLER      PIC X(20)   VALUE "PRODUCT   ".                      
017800     05  FILLER      PIC X(20)   VALUE "   QUANTITY  ".                   
017900     05  FILLER      PIC X(20)   VALUE " TOTAL PRICE".                    
018000     05  FILLER      PIC X(20)   VALUE "  ST  MESSAGE".                   
018100     05  FILLER      PIC X(52)   VALUE SPACE.                             
018200*                                                                         
018300 01  PR-DETAIL-LINE.                                                      
018400     05  PR-PRODUCT-ID            PIC X(10).                              
018500     05  FILLER                   PIC X(02)  VALUE SPACE.                 
018600     05  PR-QUANTITY              PIC -(7)9.                              
018700     05  FILLER                   PIC X(02)  VALUE SPACE.                 
018800     05  PR-TOTAL-PRICE           PIC -(8)9.99.                           
018900     05  FILLER                   PIC X(02)  VALUE SPACE.                 
019000     05  PR-STATUS                PIC X(02).                              
019100     05  FILLER                   PIC X(02)  VALUE SPACE.                 
019200     05  PR-MESSAGE                PIC X(60).                             
019300     05  FILLER                   PIC X(32)  VALUE SPACE.                 
019400*                                                                         
019500 01  PR-PRODUCT-TOTAL-LINE.                                               
019600     05  FILLER                   PIC X(01)  VALUE SPACE.                 
019700     05  PT-PRODUCT-ID            PIC X(10).                              
019800     05  FILLER                   PIC X(03)  VALUE SPACE.                 
019900     05  FILLER                   PIC X(11)  VALUE "ORDERS OK: ".         
020000     05  PT-ORDERS-OK             PIC ZZZZ9.                              
020100     05  FILLER                   PIC X(03)  VALUE SPACE.                 
020200     05  FILLER                   PIC X(08)  VALUE "ERRORS: ".            
020300     05  PT-ORDERS-ERROR          PIC ZZZZ9.                              
020400     05  FILLER                   PIC X(03)  VALUE SPACE.                 
020500     05  FILLER                   PIC X(13)  VALUE "TOTAL PRICE:".        
020600     05  PT-TOTAL-PRICE           PIC Z,ZZZ,ZZ9.99-.                      
020700     05  FILLER                   PIC X(57)  VALUE SPACE.                 
020800*                                                                         
020900 01  PR-GRAND-TOTAL-LINE.                                                 
021000     05  FILLER                   PIC X(01)  VALUE SPACE.                 
021100     05  FILLER                   PIC X(14)  VALUE                        
021200             "GRAND TOTALS: ".                                            
021300     05  FILLER                   PIC X(09)  VALUE "ORDERS: ".            
021400     05  GT-ORDERS-OK             PIC ZZZZZZ9.                            
021500     05  FILLER                   PIC X(03)  VALUE SPACE.                 
021600     05  FILLER                   PIC X(08)  VALUE "ERRORS: ".            
021700     05  GT-ORDERS-ERROR          PIC ZZZZZZ9.                            
021800     05  FILLER                   PIC X(03)  VALUE SPACE.                 
021900     05  FILLER                   PIC X(13)  VALUE "TOTAL PRICE:".        
022000     05  GT-TOTAL-PRICE           PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
022100     05  FILLER                   PIC X(50)  VALUE SPACE.                 
022200*                                                                         
022300 PROCEDURE DIVISION.                                                      
022400*                                                                         
022500 000-PREPARE-PRICE-RUN.                                                   
022600*                                                                         
022700     ACCEPT WT-RUN-CCYYMMDD FROM DATE YYYYMMDD.                           
022800     ACCEPT WT-RUN-HHMMSS FROM TIME.                                      
022900     MOVE WT-RUN-MM TO PH1-MONTH.                                         
023000     MOVE WT-RUN-DD TO PH1-DAY.                                           
023100     MOVE WT-RUN-CCYY TO PH1-YEAR.                                        
023200     OPEN INPUT  TIER-FILE                                                
023300                 ORDER-FILE                                               
023400          OUTPUT PRICE-RPT-FILE.                                          
023500     PERFORM 100-BUILD-TIER-TABLE.                                        
023600     PERFORM 200-PRICE-ORDER-RECORDS                                      
023700         UNTIL WS-ORDER-EOF-SWITCH = "Y".                                 
023800     IF WS-FIRST-ORDER-SWITCH = "N"                                       
023900         PERFORM 290-PRODUCT-CONTROL-BREAK.                               
024000     PERFORM 300-PRINT-GRAND-TOTALS.                                      
024100     CLOSE TIER-FILE                                                      
024200           ORDER-FILE                                                     
024300           PRICE-RPT-FILE.                                                
024400     GO TO 900-END-PRICE-RUN.                                             
024500*                                                                         
024600 100-BUILD-TIER-TABLE.                                                    
024700*                                                                         
024800*    Loads every product's tiers from TIER-FILE, closing                  
024900*    and validating one product's group each time the                     
025000*    PRODUCT-ID changes (control break within TIER-FILE                   
025100*    itself), ahead of any ORDER-FILE processing.                         
025200*                                                                         
025300     MOVE ZERO TO WS-PRODUCT-COUNT.                                       
025400     MOVE SPACE TO WS-CURRENT-TIER-PRODUCT.                               
025500     PERFORM 110-READ-TIER-RECORD.                                        
025600     PERFORM 115-LOAD-TIER-GROUP                                          
025700         UNTIL WS-TIER-EOF-SWITCH = "Y".                                  
025800     IF WS-PRODUCT-COUNT > ZERO                                           
025900         PERFORM 130-SORT-TIER-GROUP                                      
026000         PERFORM 140-VALIDATE-TIER-GROUP.                         CA10210 
026100*                                                                         
026200 110-READ-TIER-RECORD.                                                    
026300*                                                                         
026400     READ TIER-FILE                                                       
026500         AT END                                                           
026600             MOVE "Y" TO WS-TIER-EOF-SWITCH.                              
026700*                                                                         
026800 115-LOAD-TIER-GROUP.                                                     
026900*                                                                         
027000     IF FD-TIER-PRODUCT-ID NOT = WS-CURRENT-TIER-PRODUCT                  
027100         IF WS-PRODUCT-COUNT > ZERO                                       
027200             PERFORM 130-SORT-TIER-GROUP                                  
027300             PERFORM 140-VALIDATE-TIER-GROUP                              
027400         END-IF                                                           
027500         ADD 1 TO WS-PRODUCT-COUNT                                        
027600         SET WT-PRD-IDX TO WS-PRODUCT-COUNT                               
027700         MOVE FD-TIER-PRODUCT-ID TO WS-CURRENT-TIER-PRODUCT               
027800         MOVE FD-TIER-PRODUCT-ID TO WT-PRODUCT-ID (WT-PRD-IDX)            
027900         MOVE ZERO TO WT-TIER-COUNT (WT-PRD-IDX)                          
028000         MOVE SPACE TO WT-GROUP-FAMILY-SW (WT-PRD-IDX)                    
028100         MOVE "Y" TO WT-GROUP-VALID-SW (WT-PRD-IDX)                       
028200         MOVE SPACE TO WT-GROUP-ERROR-MSG (WT-PRD-IDX)                    
028300     END-IF.                                                              
028400     IF FD-TIER-FROM-QTY > FD-TIER-TO-QTY                                 
028500         MOVE "N" TO WT-GROUP-VALID-SW (WT-PRD-IDX)                       
028600         MOVE "Invalid tier range." TO                                    
028700             WT-GROUP-ERROR-MSG (WT-PRD-IDX)                              
028800     ELSE                                                                 
028900         IF WT-TIER-COUNT (WT-PRD-IDX) < 20                               
029000             ADD 1 TO WT-TIER-COUNT (WT-PRD-IDX)                          
029100             SET WT-TIR-IDX TO WT-TIER-COUNT (WT-PRD-IDX)                 
029200             MOVE FD-TIER-FROM-QTY TO                                     
029300                 WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-IDX)                
029400             MOVE FD-TIER-TO-QTY TO                                       
029500                 WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-IDX)                  
029600             MOVE FD-TIER-PRICE-VALUE TO                                  
029700                 WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-IDX)             
029800             MOVE FD-TIER-PRICE-MODEL TO                                  
029900                 WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-IDX)             
030000         END-IF                                                           
030100     END-IF.                                                              
030200     IF WS-TRACE-SWITCH-ON                                        CA12230 
030300         DISPLAY "TRACE TIER " FD-TIER-PRODUCT-ID                         
030400             " FROM " FD-TIER-FROM-QTY " TO " FD-TIER-TO-QTY.             
030500     PERFORM 110-READ-TIER-RECORD.                                        
030600*                                                                         
030700 130-SORT-TIER-GROUP.                                                     
030800*                                                                         
030900*    Stable insertion sort of the current product's tier                  
031000*    entries, ascending on WT-TIER-FROM-QTY; small enough                 
031100*    (20 tiers at most) that a SORT file isn't worth it.                  
031200*                                                                         
031300     IF WT-TIER-COUNT (WT-PRD-IDX) > 1                                    
031400         SET WT-TIR-IDX TO 2                                              
031500         PERFORM 132-INSERT-ONE-TIER                                      
031600             VARYING WT-TIR-IDX FROM 2 BY 1                               
031700             UNTIL WT-TIR-IDX > WT-TIER-COUNT (WT-PRD-IDX).               
031800*                                                                         
031900 132-INSERT-ONE-TIER.                                                     
032000*                                                                         
032100     MOVE WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-IDX) TO                    
032200         WT-SWAP-FROM-QTY.                                                
032300     MOVE WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-IDX) TO                      
032400         WT-SWAP-TO-QTY.                                                  
032500     MOVE WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-IDX) TO                 
032600         WT-SWAP-PRICE-VALUE.                                             
032700     MOVE WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-IDX) TO                 
032800         WT-SWAP-PRICE-MODEL.                                             
032900     SET WT-TIR-SAV-IDX TO WT-TIR-IDX.                                    
033000     PERFORM 134-SHIFT-ONE-TIER-DOWN                                      
033100         UNTIL WT-TIR-SAV-IDX = 1                                         
033200         OR WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX - 1)             
033300                 NOT > WT-SWAP-FROM-QTY.                                  
033400     MOVE WT-SWAP-FROM-QTY TO                                             
033500         WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX).                   
033600     MOVE WT-SWAP-TO-QTY TO                                               
033700         WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX).                     
033800     MOVE WT-SWAP-PRICE-VALUE TO                                          
033900         WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-SAV-IDX).                
034000     MOVE WT-SWAP-PRICE-MODEL TO                                          
034100         WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-SAV-IDX).                
034200*                                                                         
034300 134-SHIFT-ONE-TIER-DOWN.                                                 
034400*                                                                         
034500     MOVE WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX - 1) TO            
034600         WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX).                   
034700     MOVE WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX - 1) TO              
034800         WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-SAV-IDX).                     
034900     MOVE WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-SAV-IDX - 1) TO         
035000         WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-SAV-IDX).                
035100     MOVE WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-SAV-IDX - 1) TO         
035200         WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-SAV-IDX).                
035300     SET WT-TIR-SAV-IDX DOWN BY 1.                                        
035400*                                                                         
035500 140-VALIDATE-TIER-GROUP.                                                 
035600*                                                                         
035700*    Runs BUSINESS RULES - Tier validation, in the order                  
035800*    given there, against the just-sorted tier group at                   
035900*    WT-PRD-IDX.  Skips straight through once a per-tier                  
036000*    "Invalid tier range." failure was already flagged by                 
036100*    115-LOAD-TIER-GROUP - there is nothing further to check.             
036200*                                                                         
036300     IF WT-GROUP-IS-INVALID (WT-PRD-IDX)                                  
036400         GO TO 140-VALIDATE-TIER-GROUP-EXIT.                              
036500     IF WT-TIER-COUNT (WT-PRD-IDX) = ZERO                                 
036600         MOVE "N" TO WT-GROUP-VALID-SW (WT-PRD-IDX)                       
036700         MOVE "priceTiers can't be empty" TO                              
036800             WT-GROUP-ERROR-MSG (WT-PRD-IDX)                              
036900         GO TO 140-VALIDATE-TIER-GROUP-EXIT.                              
037000     PERFORM 142-CHECK-MODEL-FAMILY                                       
037100         VARYING WT-TIR-IDX FROM 1 BY 1                                   
037200         UNTIL WT-TIR-IDX > WT-TIER-COUNT (WT-PRD-IDX).                   
037300     IF WT-FAMILY-MIXED (WT-PRD-IDX)                                      
037400         MOVE "N" TO WT-GROUP-VALID-SW (WT-PRD-IDX)                       
037500         MOVE "Invalid price configuration. All price models must         
037600-           " be the same (either GRADUATED or non-GRADUATED)"            
037700             TO WT-GROUP-ERROR-MSG (WT-PRD-IDX)                           
037800         GO TO 140-VALIDATE-TIER-GROUP-EXIT.                              
037900     IF WT-TIER-COUNT (WT-PRD-IDX) > 1                                    
038000         PERFORM 144-CHECK-CONTIGUOUS                                     
038100             VARYING WT-TIR-IDX FROM 2 BY 1                               
038200             UNTIL WT-TIR-IDX > WT-TIER-COUNT (WT-PRD-IDX)                
038300             OR WT-GROUP-IS-INVALID (WT-PRD-IDX).                         
038400     IF WT-GROUP-IS-INVALID (WT-PRD-IDX)                                  
038500         GO TO 140-VALIDATE-TIER-GROUP-EXIT.                              
038600     IF WT-PRODUCT-ID (WT-PRD-IDX) = SPACE                                
038700         MOVE "N" TO WT-GROUP-VALID-SW (WT-PRD-IDX)                       
038800         MOVE "productId can't be null or empty" TO                       
038900             WT-GROUP-ERROR-MSG (WT-PRD-IDX).                             
039000 140-VALIDATE-TIER-GROUP-EXIT.                                            
039100     EXIT.                                                                
039200*                                                                         
039300 142-CHECK-MODEL-FAMILY.                                                  
039400*                                                                         
039500*    A tier whose PRICE-MODEL isn't even GRADUATED, FLAT or               
039600*    VOLUME (TIER-MODEL-CLASS) still classifies here as non-              
039700*    GRADUATED; "Unsupported pricing model." is only raised               
039800*    against an order that actually lands on such a tier, in              
039900*    270-CALCULATE-NON-GRADUATED - not against the whole                  
040000*    product up front.                                                    
040100*                                                                         
040200     IF WS-TRACE-SWITCH-ON                                                
040300         AND NOT WT-TIER-MODEL-CODE (WT-PRD-IDX, WT-TIR-IDX)              
040400                 IS TIER-MODEL-CLASS                                      
040500         DISPLAY "TRACE BAD MODEL CODE "                                  
040600             WT-PRODUCT-ID (WT-PRD-IDX) " TIER " WT-TIR-IDX               
040700             " MODEL "                                                    
040800             WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-IDX).                
040900     IF WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-IDX) = "GRADUATED"        
041000         IF WT-FAMILY-NON-GRADUATED (WT-PRD-IDX)                          
041100             MOVE "M" TO WT-GROUP-FAMILY-SW (WT-PRD-IDX)                  
041200         ELSE                                                             
041300             MOVE "G" TO WT-GROUP-FAMILY-SW (WT-PRD-IDX)                  
041400         END-IF                                                           
041500     ELSE                                                                 
041600         IF WT-FAMILY-GRADUATED (WT-PRD-IDX)                              
041700             MOVE "M" TO WT-GROUP-FAMILY-SW (WT-PRD-IDX)                  
041800         ELSE                                                             
041900             MOVE "F" TO WT-GROUP-FAMILY-SW (WT-PRD-IDX)                  
042000         END-IF                                                           
042100     END-IF.                                                              
042200*                                                                         
042300 144-CHECK-CONTIGUOUS.                                                    
042400*                                                                         
042500     IF WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-IDX) NOT =                   
042600             WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-IDX - 1) + 1              
042700         MOVE "N" TO WT-GROUP-VALID-SW (WT-PRD-IDX)                       
042800         MOVE "Price tiers must be contiguous and                         
042900-           " non-overlapping."                                           
043000             TO WT-GROUP-ERROR-MSG (WT-PRD-IDX).                          
043100*                                                                         
043200 200-PRICE-ORDER-RECORDS.                                                 
043300*                                                                         
043400     PERFORM 210-READ-ORDER-RECORD.                                       
043500     IF WS-ORDER-EOF-SWITCH = "N"                                         
043600         MOVE FD-ORD-PRODUCT-ID TO WS-CURRENT-ORDER-PRODUCT               
043700         IF WS-FIRST-ORDER-SWITCH = "N"                                   
043800             IF WS-CURRENT-ORDER-PRODUCT NOT =                            
043900                     WS-PRIOR-ORDER-PRODUCT                               
044000                 PERFORM 290-PRODUCT-CONTROL-BREAK                        
044100             END-IF                                                       
044200         ELSE                                                             
044300             PERFORM 295-START-PRODUCT-TOTALS                             
044400             MOVE "N" TO WS-FIRST-ORDER-SWITCH                            
044500         END-IF                                                           
044600         PERFORM 220-FIND-TIER-GROUP                                      
044700         PERFORM 230-VALIDATE-QUANTITY                                    
044800         IF WS-RESULT-STATUS = "OK"                                       
044900             PERFORM 240-CALCULATE-PRICE                                  
045000         END-IF                                                           
045100         PERFORM 280-WRITE-DETAIL-LINE                                    
045200         MOVE WS-CURRENT-ORDER-PRODUCT TO WS-PRIOR-ORDER-PRODUCT.         
045300*                                                                         
045400 210-READ-ORDER-RECORD.                                                   
045500*                                                                         
045600     READ ORDER-FILE                                                      
045700         AT END                                                           
045800             MOVE "Y" TO WS-ORDER-EOF-SWITCH.                             
045900*                                                                         
046000 220-FIND-TIER-GROUP.                                                     
046100*                                                                         
046200*    Linear lookup of the order's PRODUCT-ID in WT-TIER-                  
046300*    TABLE; WS-PRODUCT-COUNT products were loaded by                      
046400*    100-BUILD-TIER-TABLE, at most 200 of them, so a search               
046500*    over the table is cheap next to the binary search run                
046600*    later, per order, inside the tier set itself.                        
046700*                                                                         
046800     SET WT-TIR-SAV-IDX TO 1.                                             
046900     MOVE "N" TO WT-FOUND-TIER-SW.                                        
047000     SET WT-PRD-SAV-IDX TO 1.                                             
047100     PERFORM 222-SCAN-ONE-PRODUCT                                         
047200         VARYING WT-PRD-SAV-IDX FROM 1 BY 1                               
047300         UNTIL WT-PRD-SAV-IDX > WS-PRODUCT-COUNT                          
047400         OR WT-TIER-FOUND.                                                
047500     IF WT-TIER-FOUND                                                     
047600         SET WT-PRD-IDX TO WT-TIR-SAV-IDX                                 
047700     END-IF.                                                              
047800*                                                                         
047900 222-SCAN-ONE-PRODUCT.                                                    
048000*                                                                         
048100     IF WT-PRODUCT-ID (WT-PRD-SAV-IDX) = WS-CURRENT-ORDER-PRODUCT         
048200         SET WT-TIR-SAV-IDX TO WT-PRD-SAV-IDX                             
048300         MOVE "Y" TO WT-FOUND-TIER-SW.                                    
048400*                                                                         
048500 230-VALIDATE-QUANTITY.                                                   
048600*                                                                         
048700     MOVE "OK" TO WS-RESULT-STATUS.                                       
048800     MOVE SPACE TO WS-ERROR-MESSAGE.                                      
048900     IF NOT WT-TIER-FOUND                                                 
049000         MOVE "ER" TO WS-RESULT-STATUS                                    
049100         MOVE "No applicable tier found for the given quantity."          
049200             TO WS-ERROR-MESSAGE                                          
049300     ELSE                                                                 
049400         IF WT-GROUP-IS-INVALID (WT-PRD-IDX)                              
049500             MOVE "ER" TO WS-RESULT-STATUS                                
049600             MOVE WT-GROUP-ERROR-MSG (WT-PRD-IDX) TO                      
049700                 WS-ERROR-MESSAGE                                         
049800         ELSE                                                             
049900             IF FD-ORD-QUANTITY < ZERO                                    
050000                 MOVE "ER" TO WS-RESULT-STATUS                            
050100                 MOVE "Quantity cannot be negative." TO                   
050200                     WS-ERROR-MESSAGE                                     
050300             ELSE                                                         
050400                 IF FD-ORD-QUANTITY <                                     
050500                         WT-TIER-FROM-QTY (WT-PRD-IDX, 1)                 
050600                     MOVE "ER" TO WS-RESULT-STATUS                        
050700                     MOVE "Quantity is below the available min            
050800-                       " range."                                         
050900                         TO WS-ERROR-MESSAGE                              
051000                 ELSE                                                     
051100                     IF FD-ORD-QUANTITY >                                 
051200                             WT-TIER-TO-QTY (WT-PRD-IDX,                  
051300                                 WT-TIER-COUNT (WT-PRD-IDX))              
051400                         MOVE "ER" TO WS-RESULT-STATUS                    
051500                         MOVE "Quantity exceeds maximum                   
051600-                           " tier range."                                
051700                             TO WS-ERROR-MESSAGE                          
051800                     END-IF                                               
051900                 END-IF                                                   
052000             END-IF                                                       
052100         END-IF                                                           
052200     END-IF.                                                              
052300     IF WS-RESULT-STATUS = "ER"                                           
052400         MOVE ZERO TO WS-TOTAL-PRICE.                                     
052500*                                                                         
052600 240-CALCULATE-PRICE.                                                     
052700*                                                                         
052800     IF WT-FAMILY-GRADUATED (WT-PRD-IDX)                                  
052900         PERFORM 250-CALCULATE-GRADUATED                                  
053000     ELSE                                                                 
053100         PERFORM 260-FIND-APPLICABLE-TIER                                 
053200         IF WT-TIER-NOT-FOUND                                             
053300             MOVE "ER" TO WS-RESULT-STATUS                                
053400             MOVE "No applicable tier found for the given                 
053500-               " quantity."                                              
053600                 TO WS-ERROR-MESSAGE                                      
053700             MOVE ZERO TO WS-TOTAL-PRICE                                  
053800         ELSE                                                             
053900             PERFORM 270-CALCULATE-NON-GRADUATED                          
054000         END-IF                                                           
054100     END-IF.                                                              
054200*                                                                         
054300 250-CALCULATE-GRADUATED.                                         CA10077 
054400*                                                                         
054500     MOVE ZERO TO WS-TOTAL-PRICE.                                         
054600     MOVE FD-ORD-QUANTITY TO WS-REMAINING-QTY.                            
054700     SET WT-TIR-IDX TO 1.                                                 
054800     PERFORM 252-CHARGE-ONE-TIER                                          
054900         VARYING WT-TIR-IDX FROM 1 BY 1                                   
055000         UNTIL WT-TIR-IDX > WT-TIER-COUNT (WT-PRD-IDX)                    
055100         OR WS-REMAINING-QTY NOT > ZERO.                                  
055200*                                                                         
055300 252-CHARGE-ONE-TIER.                                                     
055400*                                                                         
055500     IF WT-TIR-IDX = 1                                                    
055600         AND WT-TIER-FROM-QTY (WT-PRD-IDX, 1) NOT = 1                     
055700         MOVE WT-TIER-TO-QTY (WT-PRD-IDX, 1) TO WS-AVAILABLE-QTY          
055800     ELSE                                                                 
055900         COMPUTE WS-AVAILABLE-QTY =                                       
056000             WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-IDX) -                    
056100             WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-IDX) + 1                
056200     END-IF.                                                              
056300     IF WS-REMAINING-QTY < WS-AVAILABLE-QTY                               
056400         MOVE WS-REMAINING-QTY TO WS-TIER-CHARGE-QTY                      
056500     ELSE                                                                 
056600         MOVE WS-AVAILABLE-QTY TO WS-TIER-CHARGE-QTY                      
056700     END-IF.                                                              
056800     COMPUTE WS-TIER-AMOUNT ROUNDED =                                     
056900         WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-IDX) *                   
057000         WS-TIER-CHARGE-QTY.                                              
057100     ADD WS-TIER-AMOUNT TO WS-TOTAL-PRICE.                                
057200     SUBTRACT WS-TIER-CHARGE-QTY FROM WS-REMAINING-QTY.                   
057300*                                                                         
057400 260-FIND-APPLICABLE-TIER.                                                
057500*                                                                         
057600*    Binary search of the sorted tier set for the tier whose              
057700*    FROM-QTY/TO-QTY range contains FD-ORD-QUANTITY.                      
057800*                                                                         
057900     MOVE 1 TO WT-LOW-IDX.                                                
058000     MOVE WT-TIER-COUNT (WT-PRD-IDX) TO WT-HIGH-IDX.                      
058100     MOVE "N" TO WT-FOUND-TIER-SW.                                        
058200     PERFORM 262-SEARCH-ONE-MIDPOINT                                      
058300         UNTIL WT-LOW-IDX > WT-HIGH-IDX                                   
058400         OR WT-TIER-FOUND.                                                
058500*                                                                         
058600 262-SEARCH-ONE-MIDPOINT.                                                 
058700*                                                                         
058800     COMPUTE WT-MID-IDX = (WT-LOW-IDX + WT-HIGH-IDX) / 2.                 
058900     SET WT-TIR-IDX TO WT-MID-IDX.                                        
059000     IF FD-ORD-QUANTITY <                                                 
059100             WT-TIER-FROM-QTY (WT-PRD-IDX, WT-TIR-IDX)                    
059200         COMPUTE WT-HIGH-IDX = WT-MID-IDX - 1                             
059300     ELSE                                                                 
059400         IF FD-ORD-QUANTITY >                                             
059500                 WT-TIER-TO-QTY (WT-PRD-IDX, WT-TIR-IDX)                  
059600             COMPUTE WT-LOW-IDX = WT-MID-IDX + 1                          
059700         ELSE                                                             
059800             MOVE "Y" TO WT-FOUND-TIER-SW                                 
059900             SET WT-TIR-SAV-IDX TO WT-MID-IDX                             
060000         END-IF                                                           
060100     END-IF.                                                              
060200*                                                                         
060300 270-CALCULATE-NON-GRADUATED.                                             
060400*                                                                         
060500     SET WT-TIR-IDX TO WT-TIR-SAV-IDX.                                    
060600     IF WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-IDX) = "FLAT"             
060700         MOVE WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-IDX) TO             
060800             WS-TOTAL-PRICE                                               
060900     ELSE                                                                 
061000         IF WT-TIER-PRICE-MODEL (WT-PRD-IDX, WT-TIR-IDX) =                
061100                 "VOLUME"                                                 
061200             COMPUTE WS-TOTAL-PRICE ROUNDED =                             
061300                 WT-TIER-PRICE-VALUE (WT-PRD-IDX, WT-TIR-IDX) *           
061400                 FD-ORD-QUANTITY                                          
061500         ELSE                                                             
061600             MOVE "ER" TO WS-RESULT-STATUS                                
061700             MOVE "Unsupported pricing model." TO WS-ERROR-MESSAGE        
061800             MOVE ZERO TO WS-TOTAL-PRICE                                  
061900         END-IF                                                           
062000     END-IF.                                                              
062100*                                                                         
062200 280-WRITE-DETAIL-LINE.                                                   
062300*                                                                         
062400     IF PR-LINE-COUNT > PR-LINES-ON-PAGE                                  
062500         PERFORM 285-PRINT-HEADING-LINES.                                 
062600     MOVE WS-CURRENT-ORDER-PRODUCT TO PR-PRODUCT-ID.                      
062700     MOVE FD-ORD-QUANTITY TO PR-QUANTITY.                                 
062800     MOVE WS-TOTAL-PRICE TO PR-TOTAL-PRICE.                               
062900     MOVE WS-RESULT-STATUS TO PR-STATUS.                                  
063000     MOVE WS-ERROR-MESSAGE TO PR-MESSAGE.                                 
063100     MOVE PR-DETAIL-LINE TO PR-PRINT-AREA.                                
063200     WRITE PR-PRINT-AREA AFTER ADVANCING PR-SPACE-CONTROL LINES.          
063300     ADD 1 TO PR-LINE-COUNT.                                              
063400     MOVE 1 TO PR-SPACE-CONTROL.                                          
063500     IF WS-RESULT-STATUS = "OK"                                           
063600         ADD 1 TO WS-PRODUCT-ORDERS-OK                                    
063700         ADD 1 TO WS-GRAND-ORDERS-OK                                      
063800         ADD WS-TOTAL-PRICE TO WS-PRODUCT-PRICE-TOTAL                     
063900         ADD WS-TOTAL-PRICE TO WS-GRAND-PRICE-TOTAL                       
064000     ELSE                                                                 
064100         ADD 1 TO WS-PRODUCT-ORDERS-ERROR                                 
064200         ADD 1 TO WS-GRAND-ORDERS-ERROR                                   
064300     END-IF.                                                              
064400*                                                                         
064500 285-PRINT-HEADING-LINES.                                                 
064600*                                                                         
064700     ADD 1 TO PR-PAGE-COUNT.                                              
064800     MOVE PR-PAGE-COUNT  TO PH1-PAGE-NUMBER.                              
064900     MOVE PR-HEADING-LINE-1 TO PR-PRINT-AREA.                             
065000     WRITE PR-PRINT-AREA AFTER ADVANCING PAGE.                            
065100     MOVE PR-HEADING-LINE-2 TO PR-PRINT-AREA.                             
065200     WRITE PR-PRINT-AREA AFTER ADVANCING 2 LINES.                         
065300     MOVE ZERO TO PR-LINE-COUNT.                                          
065400     MOVE 2 TO PR-SPACE-CONTROL.                                          
065500*                                                                         
065600 290-PRODUCT-CONTROL-BREAK.                                               
065700*                                                                         
065800     MOVE WS-PRIOR-ORDER-PRODUCT TO PT-PRODUCT-ID.                        
065900     MOVE WS-PRODUCT-ORDERS-OK TO PT-ORDERS-OK.                           
066000     MOVE WS-PRODUCT-ORDERS-ERROR TO PT-ORDERS-ERROR.                     
066100     MOVE WS-PRODUCT-PRICE-TOTAL TO PT-TOTAL-PRICE.                       
066200     MOVE PR-PRODUCT-TOTAL-LINE TO PR-PRINT-AREA.                         
066300     WRITE PR-PRINT-AREA AFTER ADVANCING 2 LINES.                         
066400     MOVE 2 TO PR-SPACE-CONTROL.                                          
066500     PERFORM 295-START-PRODUCT-TOTALS.                                    
066600*                                                                         
066700 295-START-PRODUCT-TOTALS.                                                
066800*                                                                         
066900     MOVE ZERO TO WS-PRODUCT-ORDERS-OK.                                   
067000     MOVE ZERO TO WS-PRODUCT-ORDERS-ERROR.                                
067100     MOVE ZERO TO WS-PRODUCT-PRICE-TOTAL.                                 
067200*                                                                         
067300 300-PRINT-GRAND-TOTALS.                                                  
067400*                                                                         
067500     MOVE WS-GRAND-ORDERS-OK TO GT-ORDERS-OK.                             
067600     MOVE WS-GRAND-ORDERS-ERROR TO GT-ORDERS-ERROR.                       
067700     MOVE WS-GRAND-PRICE-TOTAL TO GT-TOTAL-PRICE.                         
067800     MOVE PR-GRAND-TOTAL-LINE TO PR-PRINT-AREA.                           
067900     WRITE PR-PRINT-AREA AFTER ADVANCING 2 LINES.                         
068000*                                                                         
068100 900-END-PRICE-RUN.                                                       
068200*                                                                         
068300     STOP RUN.                                                            
068400                                                                          
