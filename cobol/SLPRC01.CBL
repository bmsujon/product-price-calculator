000100***************************************************************           
000200* SLPRC01.CBL                                                             
000300* FILE-CONTROL entry for the priced-result report file                    
000400* written by PRCTIER1.  COPY "SLPRC01.CBL". in FILE-CONTROL.              
000500*---------------------------------------------------------                
000600* PRICE-RPT-FILE is the columnar detail / control-break                   
000700* report described in the run book as the PRICE-RPT listing.              
000800***************************************************************           
000900    SELECT PRICE-RPT-FILE ASSIGN TO PRCRPT                                
001000        ORGANIZATION IS LINE SEQUENTIAL.                                  
