000100***************************************************************           
000200* SLTIER01.CBL                                                            
000300* FILE-CONTROL entry for the tier-configuration input file                
000400* used by PRCTIER1.  COPY "SLTIER01.CBL". in FILE-CONTROL.                
000500*---------------------------------------------------------                
000600* TIER-FILE carries the price tiers for every product, one                
000700* row per tier, grouped by PRODUCT-ID.  Rows within a product             
000800* may arrive in any order - PRCTIER1 re-sorts by FROM-QTY.                
000900***************************************************************           
001000    SELECT TIER-FILE ASSIGN TO TIERSIN                                    
001100        ORGANIZATION IS LINE SEQUENTIAL                                   
001200        FILE STATUS IS WS-TIER-FILE-STATUS.                               
