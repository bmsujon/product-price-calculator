000100***************************************************************           
000200* FDTIER01.CBL                                                            
000300* FD and record layout for TIER-FILE (TIERS-IN).  COPY                    
000400* "FDTIER01.CBL". in FILE SECTION; this member supplies the               
000500* whole FD entry, header through 01 record.                               
000600*---------------------------------------------------------                
000700* FD-TIER-SEQ is the tier's 1-based ordinal as it arrived on              
000800* the file, before PRCTIER1 re-sorts the product's tiers by               
000900* FD-TIER-FROM-QTY ascending.  FD-TIER-PRICE-VALUE is a unit              
001000* price for VOLUME/GRADUATED tiers or a flat tier price for               
001100* FLAT tiers, 2 decimal places, unsigned (no tier charges a               
001200* negative price).  The fields below sum to the PRODUCT-                  
001300* PRICING run book's fixed 46-byte tier row exactly - there               
001400* is no slack left over for a trailing filler byte.                       
001500***************************************************************           
001600 FD  TIER-FILE                                                            
001700     LABEL RECORDS ARE STANDARD.                                          
001800*                                                                         
001900 01  FD-TIER-RECORD.                                                      
002000     05  FD-TIER-PRODUCT-ID      PIC X(10).                               
002100     05  FD-TIER-SEQ             PIC 9(02).                               
002200     05  FD-TIER-FROM-QTY        PIC 9(07).                               
002300     05  FD-TIER-TO-QTY          PIC 9(07).                               
002400     05  FD-TIER-PRICE-VALUE     PIC 9(09)V99.                            
002500     05  FD-TIER-PRICE-MODEL     PIC X(09).                               
